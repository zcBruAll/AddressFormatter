000100******************************************************************
000200*    DIRLIG01  -  LAYOUT DE SALIDA  LIGA FUENTE / DESTINO        *
000300*    REESCRITURA DEL REGISTRO FUENTE CON LA LLAVE DE LA NUEVA    *
000400*    DIRECCION ESTRUCTURADA, PARA QUE EL AREA DE ORIGEN PUEDA    *
000500*    MARCAR ESE REGISTRO COMO YA FORMATEADO.                     *
000600******************************************************************
000700 01  REG-DIRLIGA-SALIDA.
000800     02  DLIG-ID                        PIC X(32).
000900     02  DLIG-PAY-ADDR-ID                PIC 9(18).
001000     02  FILLER                          PIC X(14).
