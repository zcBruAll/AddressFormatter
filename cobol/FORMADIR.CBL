000100******************************************************************
000200* FECHA       : 14/11/2009                                       *
000300* PROGRAMADOR : MARIA ELENA GUTIERREZ SOLIS (MEGS)               *
000400* APLICACION  : TARJETA EMPRESARIAL / CUENTAS EXTRANJERAS        *
000500* PROGRAMA    : FORMADIR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA DIRECCIONES SIN ESTRUCTURA CAPTURADAS EN    *
000800*             : TEXTO LIBRE (HASTA SEIS LINEAS POR REGISTRO),    *
000900*             : LAS ANALIZA Y DESCOMPONE EN TITULO, NOMBRE,      *
001000*             : CALLE O CASILLA, CODIGO POSTAL, CIUDAD Y PAIS,   *
001100*             : GRABA EL RESULTADO EN LA SALIDA ESTRUCTURADA Y   *
001200*             : ACTUALIZA LA LIGA DEL REGISTRO FUENTE CON LA     *
001300*             : LLAVE DE LA NUEVA DIRECCION.                     *
001400* ARCHIVOS    : DIRENT=E, DIRSAL=S, DIRLIGA=S                    *
001500* ACCION (ES) : F=FORMATEAR                                      *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* CANAL       : BATCH NOCTURNO                                   *
001800* INSTALADO   : 20/11/2009                                       *
001900* BPM/RATIONAL: 241177                                           *
002000* NOMBRE      : FORMATEO AUTOMATICO DE DIRECCIONES FCF           *
002100* DESCRIPCION : PROYECTO CUENTAS EXTRANJERAS SUIZAS               *
002200******************************************************************
002300*-----------------------------------------------------------------
002400* BITACORA DE CAMBIOS
002500*-----------------------------------------------------------------
002600* 14/11/2009 MEGS REQ-241177 VERSION INICIAL DEL PROGRAMA.          241177
002700* 14/11/2009 MEGS REQ-241177 REGLAS DE TITULO Y NOMBRE (FRAU/       241177
002800*                 HERR/MADAME/MONSIEUR/MR/MS/M/MME).                241177
002900* 18/11/2009 MEGS REQ-241177 REGLA DE CASILLA POSTAL (POSTFACH,     241177
003000*                 CASE POSTALE, CASELLA POSTALE, CP, P.O. BOX).     241177
003100* 20/11/2009 MEGS REQ-241177 REGLA DE CALLE Y NUMERO DE CASA CON    241177
003200*                 SUFIJO BIS/TER/QUATER/QUINQUIES Y UNIDAD "/N".    241177
003300* 22/11/2009 MEGS REQ-241177 REGLA DE CODIGO POSTAL + CIUDAD Y      241177
003400*                 DEFECTO DE PAIS "CH" CUANDO NO SE ENCUENTRA.      241177
003500* 27/11/2009 MEGS REQ-241177 PASE A PRODUCCION, TOPE DE 15          241177
003600*                 REGISTROS POR CORRIDA SEGUN REQUERIMIENTO.        241177
003700* 03/12/2009 PEDR REQ-241344 CORRIGE OFFSET DE LINEA DE PAIS        241344
003800*                 CUANDO HAY DOS LINEAS COMPLEMENTARIAS.            241344
003900* 18/01/2010 PEDR REQ-241588 AGREGA ARCHIVO DE LIGA DIRLIGA PARA    241588
004000*                 NO DEPENDER DE UPDATE CONTRA EL ORIGEN.           241588
004100* 05/09/2010 MEGS REQ-242210 ESTANDARIZA FECHAS DE TRABAJO EN       242210
004200*                 FORMATO AAAAMMDD EN TODO EL PROGRAMA.             242210
004300* 14/03/2011 PEDR REQ-242905 AJUSTA CONTEO DE ESTADISTICAS DE       242905
004400*                 CASILLA VS. CALLE PARA EL CIERRE DE MES.          242905
004500* 02/09/2014 MEGS REQ-250031 AGREGA VALIDACION DE ARCHIVO DE        250031
004600*                 SALIDA DIRSAL AL ABRIR (FS 35/97).                250031
004700* 19/06/2019 PEDR REQ-258410 ESTANDARIZA MENSAJES DE ERROR CON      258410
004800*                 LOS DEL RESTO DEL AREA DE TARJETA EMPRESARIAL.    258410
004900* 11/02/2020 PEDR REQ-259102 CORRIGE TABLA DE PREFIJOS DE CASILLA,  259102
005000*                 "PO BOX" SE GUARDABA SIN PUNTOS Y NUNCA           259102
005100*                 CALIFICABA CONTRA "P.O. BOX" DE LA SOLICITUD.     259102
005200* 25/02/2020 PEDR REQ-259188 PERMITE UNIDAD "/N" TRAS EL SUFIJO DE  259188
005300*                 BIS/TER/QUATER/QUINQUIES Y TRAS SUFIJO DE UNA     259188
005400*                 SOLA LETRA EN EL NUMERO DE CASA (ANTES SOLO SE    259188
005500*                 PROBABA SIN SUFIJO).                              259188
005600* 03/03/2020 PEDR REQ-259241 LIMPIA COMENTARIOS DE ENCABEZADO Y     259241
005700*                 DE FD QUE SEGUIAN MENCIONANDO NOMBRES INTERNOS    259241
005800*                 DE TABLAS DEL AREA DE ORIGEN (AUDITORIA).         259241
005900* 16/03/2020 PEDR REQ-259305 AMPLIA WKS-CANDIDATO-POSTAL A OCHO     259305
006000*                 POSICIONES Y SEPARA EL CASO DE SUFIJO DE CODIGO  259305
006100*                 POSTAL PEGADO (SEIS DIGITOS CORRIDOS); ANTES SE   259305
006200*                 PERDIA EL SUFIJO O LA LINEA QUEDABA SIN CODIGO.   259305
006300* 20/03/2020 PEDR REQ-259330 CORRIGE 330-PARSEA-NOMBRE: EL CORRI-   259330
006400*                 MIENTO A APELLIDO/NOMBRE EN TOKENS 2 Y 3 DEBE     259330
006500*                 OCURRIR SIEMPRE QUE YA HUBO TITULO, AUNQUE LA     259330
006600*                 LINEA DE NOMBRE EMPIECE CON OTRA PALABRA TITULO.  259330
006700* 27/03/2020 PEDR REQ-259358 342-PRUEBA-CASILLA GUARDABA SOLO EL    259358
006800*                 PREFIJO (P.O. BOX / CP / ETC.) EN WKS-DE-CASILLA, 259358
006900*                 PERDIENDO EL NUMERO DE CASILLA. AHORA SE GUARDA   259358
007000*                 LA LINEA COMPLETA YA RECORTADA.                   259358
007100*-----------------------------------------------------------------
007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID.     FORMADIR.
007400 AUTHOR.         MARIA ELENA GUTIERREZ SOLIS.
007500 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - TARJETA EMPRESARIAL.
007600 DATE-WRITTEN.   14/11/2009.
007700 DATE-COMPILED.
007800 SECURITY.       USO INTERNO - CONFIDENCIAL.
007900*-----------------------------------------------------------------
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*              A R C H I V O   D E   E N T R A D A
008900     SELECT DIRENT  ASSIGN   TO DIRENT
009000            ORGANIZATION     IS SEQUENTIAL
009100            FILE STATUS      IS FS-DIRENT.
009200*              A R C H I V O S   D E   S A L I D A
009300     SELECT DIRSAL  ASSIGN   TO DIRSAL
009400            ORGANIZATION     IS SEQUENTIAL
009500            FILE STATUS      IS FS-DIRSAL.
009600     SELECT DIRLIGA ASSIGN   TO DIRLIGA
009700            ORGANIZATION     IS SEQUENTIAL
009800            FILE STATUS      IS FS-DIRLIGA.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200*1 -->DIRECCIONES SIN ESTRUCTURA (ORIGEN)
010300 FD  DIRENT.
010400     COPY DIRENT01.
010500*2 -->DIRECCIONES ESTRUCTURADAS (DESTINO)
010600 FD  DIRSAL.
010700     COPY DIRSAL01.
010800*3 -->LIGA FUENTE / DESTINO (PARA ACTUALIZAR LA LLAVE EN ORIGEN)
010900 FD  DIRLIGA.
011000     COPY DIRLIG01.
011100
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*               C O N T A D O R E S   Y   S W I T C H E S        *
011500******************************************************************
011600 77  FS-DIRENT                      PIC 9(02)         VALUE ZEROS.
011700 77  FS-DIRSAL                      PIC 9(02)         VALUE ZEROS.
011800 77  FS-DIRLIGA                     PIC 9(02)         VALUE ZEROS.
011900
012000 77  WKS-LEIDOS-ENTRADA             PIC 9(04) COMP     VALUE ZEROS.
012100 77  WKS-TOPE-REGISTROS             PIC 9(04) COMP     VALUE 15.
012200 77  WKS-ESCRITOS-DIRSAL            PIC 9(04) COMP     VALUE ZEROS.
012300 77  WKS-ESCRITOS-DIRLIGA           PIC 9(04) COMP     VALUE ZEROS.
012400 77  WKS-CASILLAS-DETECTADAS        PIC 9(04) COMP     VALUE ZEROS.
012500 77  WKS-CALLES-DETECTADAS          PIC 9(04) COMP     VALUE ZEROS.
012600 77  WKS-ERRORES-GRABACION          PIC 9(04) COMP     VALUE ZEROS.
012700
012800 77  WKS-PROX-LLAVE                 PIC 9(18) COMP-3   VALUE ZEROS.
012900
013000 77  WKS-I                          PIC 9(03) COMP     VALUE ZEROS.
013100 77  WKS-SUF-LON                    PIC 9(02) COMP     VALUE ZEROS.
013200 77  WKS-J                          PIC 9(03) COMP     VALUE ZEROS.
013300 77  WKS-TOTAL-LINEAS-COMP          PIC 9(01) COMP     VALUE ZEROS.
013400 77  WKS-IDX-LINEA                  PIC 9(01) COMP     VALUE ZEROS.
013500 77  WKS-IDX-NOMBRE                 PIC 9(01) COMP     VALUE ZEROS.
013600 77  WKS-IDX-PAIS                   PIC 9(02) COMP     VALUE ZEROS.
013700 77  WKS-OFFSET-COMPL               PIC 9(01) COMP     VALUE ZEROS.
013800 77  WKS-TOK-N                      PIC 9(02) COMP     VALUE ZEROS.
013900
014000 77  WKS-RECORTA-INI                PIC 9(03) COMP     VALUE ZEROS.
014100 77  WKS-RECORTA-FIN                PIC 9(03) COMP     VALUE ZEROS.
014200 77  WKS-RECORTA-LONG               PIC 9(03) COMP     VALUE ZEROS.
014300
014400 77  WKS-TITULO-ENCONTRADO          PIC 9(01)          VALUE ZEROS.
014500     88  TITULO-YA-ENCONTRADO                          VALUE 1.
014600 77  WKS-CASILLA-O-CALLE-OK         PIC 9(01)          VALUE ZEROS.
014700     88  CASILLA-O-CALLE-LISTA                         VALUE 1.
014800 77  WKS-CIUDAD-OK                  PIC 9(01)          VALUE ZEROS.
014900     88  CIUDAD-YA-LISTA                                VALUE 1.
015000 77  WKS-LINEA-CLASIFICADA          PIC 9(01)          VALUE ZEROS.
015100     88  LINEA-YA-CLASIFICADA                           VALUE 1.
015200
015300******************************************************************
015400*                    F E C H A   D E L   S I S T E M A           *
015500******************************************************************
015600 01  WKS-FECHA-SISTEMA.
015700     02  WKS-FECHA-AAAAMMDD          PIC 9(08)         VALUE ZEROS.
015800     02  FILLER                      PIC X(02)         VALUE SPACES.
015900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
016000     02  WKS-FECHA-AAAA              PIC 9(04).
016100     02  WKS-FECHA-MM                PIC 9(02).
016200     02  WKS-FECHA-DD                PIC 9(02).
016300     02  FILLER                      PIC X(02).
016400
016500******************************************************************
016600*          A R E A   D E   T R A B A J O   D E   L I N E A S     *
016700******************************************************************
016800 01  WKS-LINEAS-RECIBIDAS.
016900     02  WKS-LINEA-RECIBIDA OCCURS 6 TIMES
017000                             PIC X(200).
017100     02  FILLER              PIC X(02)         VALUE SPACES.
017200
017300 01  WKS-LINEAS-COMPACTADAS.
017400     02  WKS-LINEA-COMP     OCCURS 6 TIMES
017500                             PIC X(200).
017600     02  FILLER              PIC X(02)         VALUE SPACES.
017700
017800******************************************************************
017900*      A R E A   G E N E R I C A   D E   R E C O R T E (TRIM)    *
018000******************************************************************
018100 01  WKS-RECORTA-ENTRADA             PIC X(200)         VALUE SPACES.
018200 01  WKS-RECORTA-SALIDA              PIC X(200)         VALUE SPACES.
018300 01  WKS-RECORTA-ENTRADA-R REDEFINES WKS-RECORTA-ENTRADA.
018400     02  WKS-RECORTA-CHAR OCCURS 200 PIC X(01).
018500
018600******************************************************************
018700*      A R E A   G E N E R I C A   D E   T O K E N S             *
018800******************************************************************
018900 01  WKS-TOKEN-LINEA                 PIC X(200)         VALUE SPACES.
019000 01  WKS-TABLA-TOKENS.
019100     02  WKS-TOKEN          OCCURS 8 TIMES
019200                             PIC X(40).
019300     02  FILLER              PIC X(02)         VALUE SPACES.
019400
019500******************************************************************
019600*       A R E A   D E   V A L I D A C I O N   D E   N U M E R O  *
019700******************************************************************
019800 01  WKS-CANDIDATO-CASA              PIC X(11)          VALUE SPACES.
019900 01  WKS-CANDIDATO-CASA-R REDEFINES WKS-CANDIDATO-CASA.
020000     02  WKS-CASA-CHAR      OCCURS 11 TIMES
020100                             PIC X(01).
020200
020300 01  WKS-CANDIDATO-POSTAL             PIC X(08)         VALUE SPACES.
020400 01  WKS-CANDIDATO-POSTAL-R REDEFINES WKS-CANDIDATO-POSTAL.
020500     02  WKS-POSTAL-CHAR    OCCURS 8 TIMES
020600                             PIC X(01).
020700
020800******************************************************************
020900*     T A B L A   D E   T I T U L O S   R E C O N O C I D O S    *
021000******************************************************************
021100 01  WKS-TABLA-TITULOS.
021200     02  FILLER             PIC X(10)     VALUE 'FRAU'.
021300     02  FILLER             PIC X(10)     VALUE 'HERR'.
021400     02  FILLER             PIC X(10)     VALUE 'MADAME'.
021500     02  FILLER             PIC X(10)     VALUE 'MONSIEUR'.
021600     02  FILLER             PIC X(10)     VALUE 'MR'.
021700     02  FILLER             PIC X(10)     VALUE 'MS'.
021800     02  FILLER             PIC X(10)     VALUE 'M'.
021900     02  FILLER             PIC X(10)     VALUE 'MME'.
022000 01  WKS-TABLA-TITULOS-R REDEFINES WKS-TABLA-TITULOS.
022100     02  WKS-TITULO-TAB     OCCURS 8 TIMES
022200                             PIC X(10).
022300
022400******************************************************************
022500*   T A B L A   D E   P R E F I J O S   D E   C A S I L L A      *
022600******************************************************************
022700 01  WKS-TABLA-CASILLAS.
022800     02  FILLER             PIC X(20)     VALUE 'P.O. BOX'.
022900     02  FILLER             PIC X(20)     VALUE 'POSTFACH'.
023000     02  FILLER             PIC X(20)     VALUE 'CASE POSTALE'.
023100     02  FILLER             PIC X(20)     VALUE 'CASELLA POSTALE'.
023200     02  FILLER             PIC X(20)     VALUE 'CP'.
023300 01  WKS-TABLA-CASILLAS-R REDEFINES WKS-TABLA-CASILLAS.
023400     02  WKS-CASILLA-TAB    OCCURS 5 TIMES
023500                             PIC X(20).
023600
023700******************************************************************
023800*   T A B L A   D E   S U F I J O S   D E   N U M E R O  CASA    *
023900******************************************************************
024000 01  WKS-TABLA-SUFIJOS.
024100     02  FILLER             PIC X(10)     VALUE 'BIS'.
024200     02  FILLER             PIC X(10)     VALUE 'TER'.
024300     02  FILLER             PIC X(10)     VALUE 'QUATER'.
024400     02  FILLER             PIC X(10)     VALUE 'QUINQUIES'.
024500 01  WKS-TABLA-SUFIJOS-R REDEFINES WKS-TABLA-SUFIJOS.
024600     02  WKS-SUFIJO-TAB     OCCURS 4 TIMES
024700                             PIC X(10).
024800*    LONGITUD REAL DE CADA SUFIJO DE LA TABLA DE ARRIBA, EN EL
024900*    MISMO ORDEN, PARA UBICAR EL CARACTER QUE SIGUE AL SUFIJO.
025000 01  WKS-TABLA-SUFIJOS-LON.
025100     02  FILLER             PIC 9(02)     VALUE 03.
025200     02  FILLER             PIC 9(02)     VALUE 03.
025300     02  FILLER             PIC 9(02)     VALUE 06.
025400     02  FILLER             PIC 9(02)     VALUE 09.
025500 01  WKS-TABLA-SUFIJOS-LON-R REDEFINES WKS-TABLA-SUFIJOS-LON.
025600     02  WKS-SUFIJO-LON-TAB OCCURS 4 TIMES
025700                             PIC 9(02).
025800
025900******************************************************************
026000*          D I R E C C I O N   E S T R U C T U R A D A           *
026100******************************************************************
026200 01  WKS-DIRECCION-ESTRUCTURADA.
026300     02  WKS-DE-TITULO               PIC X(32)     VALUE SPACES.
026400     02  WKS-DE-APELLIDO             PIC X(64)     VALUE SPACES.
026500     02  WKS-DE-NOMBRE-PILA          PIC X(64)     VALUE SPACES.
026600     02  WKS-DE-NOMBRE-COMPLETO      PIC X(128)    VALUE SPACES.
026700     02  WKS-DE-COMPL-1              PIC X(200)    VALUE SPACES.
026800     02  WKS-DE-COMPL-2              PIC X(200)    VALUE SPACES.
026900     02  WKS-DE-CALLE                PIC X(200)    VALUE SPACES.
027000     02  WKS-DE-NUMERO-CASA          PIC X(11)     VALUE SPACES.
027100     02  WKS-DE-CASILLA              PIC X(32)     VALUE SPACES.
027200     02  WKS-DE-CODIGO-POSTAL        PIC 9(04)     VALUE ZEROS.
027300     02  WKS-DE-COD-POSTAL-SUF       PIC 9(02)     VALUE ZEROS.
027400     02  WKS-DE-COD-POSTAL-SUF-OK    PIC 9(01)     VALUE ZEROS.
027500     02  WKS-DE-CIUDAD               PIC X(64)     VALUE SPACES.
027600     02  WKS-DE-PAIS                 PIC X(02)     VALUE SPACES.
027700     02  FILLER                      PIC X(20)     VALUE SPACES.
027800
027900******************************************************************
028000*                   M E N S A J E S   D E   E R R O R            *
028100******************************************************************
028200 01  WKS-MENSAJE-GRABACION          PIC X(60)      VALUE SPACES.
028300
028400 PROCEDURE DIVISION.
028500******************************************************************
028600* Proceso principal.                                             *
028700******************************************************************
028800 100-MAIN SECTION.
028900     PERFORM 110-APERTURA-ARCHIVOS   THRU 110-APERTURA-ARCHIVOS-E
029000     PERFORM 200-PROCESA-DIRECCIONES THRU 200-PROCESA-DIRECCIONES-E
029100     PERFORM 800-ESTADISTICAS        THRU 800-ESTADISTICAS-E
029200     PERFORM 900-CIERRA-ARCHIVOS     THRU 900-CIERRA-ARCHIVOS-E
029300     STOP RUN.
029400 100-MAIN-E. EXIT.
029500
029600******************************************************************
029700* Apertura y validacion de los tres archivos del proceso.        *
029800******************************************************************
029900 110-APERTURA-ARCHIVOS SECTION.
030000     OPEN INPUT  DIRENT
030100     OPEN OUTPUT DIRSAL
030200     OPEN OUTPUT DIRLIGA
030300
030400     IF FS-DIRENT = 97
030500        MOVE ZEROS TO FS-DIRENT
030600     END-IF
030700     IF FS-DIRSAL = 97 OR FS-DIRSAL = 35
030800        MOVE ZEROS TO FS-DIRSAL
030900     END-IF
031000     IF FS-DIRLIGA = 97
031100        MOVE ZEROS TO FS-DIRLIGA
031200     END-IF
031300
031400     IF FS-DIRENT NOT = 0 OR FS-DIRSAL NOT = 0 OR
031500        FS-DIRLIGA NOT = 0
031600        DISPLAY "================================================"
031700        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE FORMADIR          "
031800        DISPLAY "   FILE STATUS DIRENT  : (" FS-DIRENT  ")"
031900        DISPLAY "   FILE STATUS DIRSAL  : (" FS-DIRSAL  ")"
032000        DISPLAY "   FILE STATUS DIRLIGA : (" FS-DIRLIGA ")"
032100        DISPLAY "================================================"
032200        MOVE 91 TO RETURN-CODE
032300        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
032400        STOP RUN
032500     END-IF
032600
032700     ACCEPT WKS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
032800 110-APERTURA-ARCHIVOS-E. EXIT.
032900
033000******************************************************************
033100* Ciclo de lectura secuencial, tope de WKS-TOPE-REGISTROS         *
033200* registros por corrida (15, segun requerimiento original).      *
033300******************************************************************
033400 200-PROCESA-DIRECCIONES SECTION.
033500     PERFORM 210-LEE-DIRECCION THRU 210-LEE-DIRECCION-E
033600     PERFORM 220-PROCESA-UN-REGISTRO THRU 220-PROCESA-UN-REGISTRO-E
033700         UNTIL FIN-DIRENT
033800            OR WKS-LEIDOS-ENTRADA NOT LESS WKS-TOPE-REGISTROS.
033900 200-PROCESA-DIRECCIONES-E. EXIT.
034000
034100 210-LEE-DIRECCION SECTION.
034200     READ DIRENT
034300         AT END SET FIN-DIRENT TO TRUE
034400     END-READ.
034500 210-LEE-DIRECCION-E. EXIT.
034600
034700 220-PROCESA-UN-REGISTRO SECTION.
034800     ADD 1 TO WKS-LEIDOS-ENTRADA
034900     PERFORM 300-FORMATEA-DIRECCION THRU 300-FORMATEA-DIRECCION-E
035000     PERFORM 500-GRABA-DIRECCION    THRU 500-GRABA-DIRECCION-E
035100     PERFORM 600-ACTUALIZA-LIGA     THRU 600-ACTUALIZA-LIGA-E
035200     PERFORM 210-LEE-DIRECCION      THRU 210-LEE-DIRECCION-E.
035300 220-PROCESA-UN-REGISTRO-E. EXIT.
035400
035500******************************************************************
035600* Motor de analisis: convierte las seis lineas libres del        *
035700* registro fuente en WKS-DIRECCION-ESTRUCTURADA.                 *
035800******************************************************************
035900 300-FORMATEA-DIRECCION SECTION.
036000     INITIALIZE WKS-DIRECCION-ESTRUCTURADA
036100     MOVE ZEROS TO WKS-TITULO-ENCONTRADO
036200                   WKS-CASILLA-O-CALLE-OK
036300                   WKS-CIUDAD-OK
036400                   WKS-OFFSET-COMPL
036500
036600     MOVE DIRENT-LINEA-1 TO WKS-LINEA-RECIBIDA(1)
036700     MOVE DIRENT-LINEA-2 TO WKS-LINEA-RECIBIDA(2)
036800     MOVE DIRENT-LINEA-3 TO WKS-LINEA-RECIBIDA(3)
036900     MOVE DIRENT-LINEA-4 TO WKS-LINEA-RECIBIDA(4)
037000     MOVE DIRENT-LINEA-5 TO WKS-LINEA-RECIBIDA(5)
037100     MOVE DIRENT-LINEA-6 TO WKS-LINEA-RECIBIDA(6)
037200
037300     PERFORM 310-COMPACTA-LINEAS    THRU 310-COMPACTA-LINEAS-E
037400     PERFORM 320-DETECTA-TITULO     THRU 320-DETECTA-TITULO-E
037500     PERFORM 330-PARSEA-NOMBRE      THRU 330-PARSEA-NOMBRE-E
037600     PERFORM 340-CLASIFICA-LINEAS   THRU 340-CLASIFICA-LINEAS-E
037700     PERFORM 350-DETECTA-PAIS       THRU 350-DETECTA-PAIS-E
037800     PERFORM 360-NORMALIZA-CAMPOS   THRU 360-NORMALIZA-CAMPOS-E.
037900 300-FORMATEA-DIRECCION-E. EXIT.
038000
038100******************************************************************
038200* Regla 1: recorta las seis lineas y descarta las que queden     *
038300* en blanco, reempacando el resto sin huecos.                    *
038400******************************************************************
038500 310-COMPACTA-LINEAS SECTION.
038600     MOVE ZEROS TO WKS-TOTAL-LINEAS-COMP
038700     MOVE SPACES TO WKS-LINEAS-COMPACTADAS
038800     PERFORM 311-COMPACTA-UNA-LINEA THRU 311-COMPACTA-UNA-LINEA-E
038900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6.
039000 310-COMPACTA-LINEAS-E. EXIT.
039100
039200 311-COMPACTA-UNA-LINEA SECTION.
039300     MOVE WKS-LINEA-RECIBIDA(WKS-I) TO WKS-RECORTA-ENTRADA
039400     PERFORM 950-RECORTA-LINEA THRU 950-RECORTA-LINEA-E
039500     IF WKS-RECORTA-LONG GREATER ZERO
039600        ADD 1 TO WKS-TOTAL-LINEAS-COMP
039700        MOVE WKS-RECORTA-SALIDA
039800          TO WKS-LINEA-COMP(WKS-TOTAL-LINEAS-COMP)
039900     END-IF.
040000 311-COMPACTA-UNA-LINEA-E. EXIT.
040100
040200******************************************************************
040300* Regla 2: si la primera linea compactada es un titulo conocido  *
040400* (FRAU/HERR/MADAME/MONSIEUR/MR/MS/M/MME), se consume y se       *
040500* adelanta el indice de la linea de nombre.                      *
040600******************************************************************
040700 320-DETECTA-TITULO SECTION.
040800     MOVE 1 TO WKS-IDX-NOMBRE
040900     IF WKS-TOTAL-LINEAS-COMP NOT GREATER ZERO
041000        GO TO 320-DETECTA-TITULO-E
041100     END-IF
041200     MOVE WKS-LINEA-COMP(1) TO WKS-TOKEN-LINEA
041300     PERFORM 970-ES-TITULO THRU 970-ES-TITULO-E
041400     IF TITULO-YA-ENCONTRADO
041500        MOVE WKS-LINEA-COMP(1) TO WKS-DE-TITULO
041600        MOVE 2 TO WKS-IDX-NOMBRE
041700     END-IF.
041800 320-DETECTA-TITULO-E. EXIT.
041900
042000******************************************************************
042100* Regla 3: la linea que sigue al titulo (o la primera, si no     *
042200* hay titulo) trae apellido y nombre, separados por espacio. Si  *
042300* ya se reconocio un titulo (en esta linea o en la anterior), el *
042400* apellido y el nombre se toman del segundo y tercer token       *
042500* (el primero es el titulo); WKS-DE-TITULO solo se llena aqui si *
042600* la linea anterior no trajo uno.                                 *
042700******************************************************************
042800 330-PARSEA-NOMBRE SECTION.
042900     MOVE SPACES TO WKS-TOKEN-LINEA
043000     IF WKS-IDX-NOMBRE NOT GREATER WKS-TOTAL-LINEAS-COMP
043100        MOVE WKS-LINEA-COMP(WKS-IDX-NOMBRE) TO WKS-TOKEN-LINEA
043200     END-IF
043300     PERFORM 960-PARTE-TOKENS THRU 960-PARTE-TOKENS-E
043400
043500     MOVE WKS-TOKEN(1) TO WKS-TOKEN-LINEA
043600     PERFORM 970-ES-TITULO THRU 970-ES-TITULO-E
043700     IF TITULO-YA-ENCONTRADO
043800        IF WKS-DE-TITULO = SPACES
043900           MOVE WKS-TOKEN(1) TO WKS-DE-TITULO
044000        END-IF
044100        MOVE WKS-TOKEN(2) TO WKS-DE-APELLIDO
044200        MOVE WKS-TOKEN(3) TO WKS-DE-NOMBRE-PILA
044300     ELSE
044400        MOVE WKS-TOKEN(1) TO WKS-DE-APELLIDO
044500        MOVE WKS-TOKEN(2) TO WKS-DE-NOMBRE-PILA
044600     END-IF
044700
044800     MOVE WKS-IDX-NOMBRE TO WKS-IDX-LINEA
044900     ADD 1 TO WKS-IDX-LINEA.
045000 330-PARSEA-NOMBRE-E. EXIT.
045100
045200******************************************************************
045300* Regla 4: clasifica cada linea restante, en orden, como         *
045400* casilla postal, calle+numero, codigo postal+ciudad, o          *
045500* complementaria (comodin). WKS-IDX-LINEA trae el indice de la   *
045600* primera linea por clasificar, dejado por 330-PARSEA-NOMBRE.    *
045700******************************************************************
045800 340-CLASIFICA-LINEAS SECTION.
045900     PERFORM 341-CLASIFICA-UNA-LINEA THRU 341-CLASIFICA-UNA-LINEA-E
046000         VARYING WKS-IDX-LINEA FROM WKS-IDX-LINEA BY 1
046100             UNTIL WKS-IDX-LINEA GREATER WKS-TOTAL-LINEAS-COMP.
046200 340-CLASIFICA-LINEAS-E. EXIT.
046300
046400 341-CLASIFICA-UNA-LINEA SECTION.
046500     MOVE ZEROS TO WKS-LINEA-CLASIFICADA
046600
046700     IF NOT CASILLA-O-CALLE-LISTA
046800        MOVE WKS-LINEA-COMP(WKS-IDX-LINEA) TO WKS-TOKEN-LINEA
046900        PERFORM 342-PRUEBA-CASILLA THRU 342-PRUEBA-CASILLA-E
047000     END-IF
047100
047200     IF NOT CASILLA-O-CALLE-LISTA AND NOT LINEA-YA-CLASIFICADA
047300        MOVE WKS-LINEA-COMP(WKS-IDX-LINEA) TO WKS-TOKEN-LINEA
047400        PERFORM 343-PRUEBA-CALLE THRU 343-PRUEBA-CALLE-E
047500     END-IF
047600
047700     IF NOT CIUDAD-YA-LISTA AND NOT LINEA-YA-CLASIFICADA
047800        MOVE WKS-LINEA-COMP(WKS-IDX-LINEA) TO WKS-TOKEN-LINEA
047900        PERFORM 344-PRUEBA-POSTAL THRU 344-PRUEBA-POSTAL-E
048000     END-IF
048100
048200     IF NOT LINEA-YA-CLASIFICADA
048300        IF WKS-DE-COMPL-1 = SPACES
048400           MOVE WKS-LINEA-COMP(WKS-IDX-LINEA) TO WKS-DE-COMPL-1
048500           ADD 1 TO WKS-OFFSET-COMPL
048600        ELSE
048700           IF WKS-DE-COMPL-2 = SPACES
048800              MOVE WKS-LINEA-COMP(WKS-IDX-LINEA) TO WKS-DE-COMPL-2
048900              ADD 1 TO WKS-OFFSET-COMPL
049000           END-IF
049100        END-IF
049200     END-IF.
049300 341-CLASIFICA-UNA-LINEA-E. EXIT.
049400
049500******************************************************************
049600* Regla 4a: casilla postal. Se reconoce un prefijo de la tabla   *
049700* WKS-TABLA-CASILLAS seguido de 1 a 4 digitos y nada mas. El     *
049800* valor que se graba en WKS-DE-CASILLA es la linea completa ya  *
049900* recortada (WKS-TOKEN-LINEA), no solo el prefijo que se usa    *
050000* para calificar la linea contra la tabla en 985/987.           *
050100******************************************************************
050200 342-PRUEBA-CASILLA SECTION.
050300     MOVE WKS-TOKEN-LINEA TO WKS-RECORTA-ENTRADA
050400     PERFORM 950-RECORTA-LINEA THRU 950-RECORTA-LINEA-E
050500     MOVE WKS-RECORTA-SALIDA TO WKS-TOKEN-LINEA
050600     INSPECT WKS-TOKEN-LINEA
050700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
050800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050900
051000     PERFORM 960-PARTE-TOKENS THRU 960-PARTE-TOKENS-E
051100
051200     IF WKS-TOK-N GREATER 1
051300        MOVE WKS-TOKEN(WKS-TOK-N) TO WKS-CANDIDATO-POSTAL
051400        PERFORM 992-EVALUA-NUMERO-CASILLA-CP
051500           THRU 992-EVALUA-NUMERO-CASILLA-CP-E
051600        IF WKS-LINEA-CLASIFICADA = 1
051700           PERFORM 985-ARMA-PREFIJO-CASILLA
051800              THRU 985-ARMA-PREFIJO-CASILLA-E
051900           IF WKS-LINEA-CLASIFICADA = 1
052000              MOVE WKS-TOKEN-LINEA TO WKS-DE-CASILLA
052100              SET CASILLA-O-CALLE-LISTA  TO TRUE
052200              SET LINEA-YA-CLASIFICADA   TO TRUE
052300              ADD 1 TO WKS-CASILLAS-DETECTADAS
052400           END-IF
052500        END-IF
052600     END-IF.
052700 342-PRUEBA-CASILLA-E. EXIT.
052800
052900******************************************************************
053000* Confirma que los tokens anteriores al numero de casilla        *
053100* formen, unidos con un espacio, uno de los prefijos validos.    *
053200******************************************************************
053300 985-ARMA-PREFIJO-CASILLA SECTION.
053400     MOVE ZEROS TO WKS-LINEA-CLASIFICADA
053500     MOVE SPACES TO WKS-RECORTA-ENTRADA
053600     MOVE WKS-TOKEN(1) TO WKS-RECORTA-ENTRADA
053700*    PREFIJO DE DOS PALABRAS (P.O. BOX / CASE POSTALE / CASELLA
053800*    POSTALE): SE UNEN LOS DOS PRIMEROS TOKENS CON UN ESPACIO.
053900     IF WKS-TOK-N = 3
054000        STRING WKS-TOKEN(1) DELIMITED BY SPACE
054100               ' '          DELIMITED BY SIZE
054200               WKS-TOKEN(2) DELIMITED BY SPACE
054300               INTO WKS-RECORTA-ENTRADA
054400     END-IF
054500     PERFORM 950-RECORTA-LINEA THRU 950-RECORTA-LINEA-E
054600     PERFORM 987-COMPARA-PREFIJO THRU 987-COMPARA-PREFIJO-E
054700         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 5.
054800 985-ARMA-PREFIJO-CASILLA-E. EXIT.
054900
055000 987-COMPARA-PREFIJO SECTION.
055100     IF WKS-RECORTA-SALIDA = WKS-CASILLA-TAB(WKS-J)
055200        MOVE 1 TO WKS-LINEA-CLASIFICADA
055300     END-IF.
055400 987-COMPARA-PREFIJO-E. EXIT.
055500
055600******************************************************************
055700* Regla 4b: calle y numero de casa. El ultimo token de la       *
055800* linea debe cumplir la gramatica de numero de casa; todo lo    *
055900* anterior, unido, es el nombre de la calle.                    *
056000******************************************************************
056100 343-PRUEBA-CALLE SECTION.
056200     MOVE WKS-TOKEN-LINEA TO WKS-RECORTA-ENTRADA
056300     PERFORM 950-RECORTA-LINEA THRU 950-RECORTA-LINEA-E
056400     MOVE WKS-RECORTA-SALIDA TO WKS-TOKEN-LINEA
056500     PERFORM 960-PARTE-TOKENS THRU 960-PARTE-TOKENS-E
056600
056700     IF WKS-TOK-N GREATER 1
056800        MOVE WKS-TOKEN(WKS-TOK-N) TO WKS-CANDIDATO-CASA
056900        PERFORM 980-EVALUA-NUMERO-CASA THRU 980-EVALUA-NUMERO-CASA-E
057000        IF WKS-LINEA-CLASIFICADA = 1
057100           MOVE WKS-CANDIDATO-CASA  TO WKS-DE-NUMERO-CASA
057200           PERFORM 982-ARMA-NOMBRE-CALLE
057300              THRU 982-ARMA-NOMBRE-CALLE-E
057400           SET CASILLA-O-CALLE-LISTA TO TRUE
057500           ADD 1 TO WKS-CALLES-DETECTADAS
057600        END-IF
057700     END-IF.
057800 343-PRUEBA-CALLE-E. EXIT.
057900
058000 982-ARMA-NOMBRE-CALLE SECTION.
058100     MOVE SPACES TO WKS-DE-CALLE
058200     MOVE WKS-TOKEN(1) TO WKS-DE-CALLE
058300     PERFORM 983-AGREGA-TOKEN-CALLE THRU 983-AGREGA-TOKEN-CALLE-E
058400         VARYING WKS-J FROM 2 BY 1 UNTIL WKS-J NOT LESS WKS-TOK-N.
058500 982-ARMA-NOMBRE-CALLE-E. EXIT.
058600
058700 983-AGREGA-TOKEN-CALLE SECTION.
058800     STRING WKS-DE-CALLE       DELIMITED BY SPACE
058900            ' '                DELIMITED BY SIZE
059000            WKS-TOKEN(WKS-J)   DELIMITED BY SPACE
059100            INTO WKS-DE-CALLE.
059200 983-AGREGA-TOKEN-CALLE-E. EXIT.
059300
059400******************************************************************
059500* Regla 4c: codigo postal + ciudad. Se separa la linea en el    *
059600* primer token (posible codigo) y el resto (ciudad).            *
059700******************************************************************
059800 344-PRUEBA-POSTAL SECTION.
059900     MOVE WKS-TOKEN-LINEA TO WKS-RECORTA-ENTRADA
060000     PERFORM 950-RECORTA-LINEA THRU 950-RECORTA-LINEA-E
060100     MOVE WKS-RECORTA-SALIDA TO WKS-TOKEN-LINEA
060200     PERFORM 960-PARTE-TOKENS THRU 960-PARTE-TOKENS-E
060300
060400     IF WKS-TOK-N NOT LESS 1
060500        MOVE WKS-TOKEN(1) TO WKS-CANDIDATO-POSTAL
060600        PERFORM 990-EVALUA-NUMERO-CASILLA
060700           THRU 990-EVALUA-NUMERO-CASILLA-E
060800        IF WKS-DE-COD-POSTAL-SUF-OK = 1
060900           SET CIUDAD-YA-LISTA      TO TRUE
061000           SET LINEA-YA-CLASIFICADA TO TRUE
061100           PERFORM 986-ARMA-CIUDAD THRU 986-ARMA-CIUDAD-E
061200        END-IF
061300     END-IF
061400     MOVE ZEROS TO WKS-DE-COD-POSTAL-SUF-OK.
061500 344-PRUEBA-POSTAL-E. EXIT.
061600
061700 986-ARMA-CIUDAD SECTION.
061800     MOVE SPACES TO WKS-DE-CIUDAD
061900     IF WKS-TOK-N GREATER 1
062000        MOVE WKS-TOKEN(2) TO WKS-DE-CIUDAD
062100        PERFORM 988-AGREGA-TOKEN-CIUDAD THRU 988-AGREGA-TOKEN-CIUDAD-E
062200            VARYING WKS-J FROM 3 BY 1 UNTIL WKS-J GREATER WKS-TOK-N
062300     END-IF.
062400 986-ARMA-CIUDAD-E. EXIT.
062500
062600 988-AGREGA-TOKEN-CIUDAD SECTION.
062700     STRING WKS-DE-CIUDAD     DELIMITED BY SPACE
062800            ' '               DELIMITED BY SIZE
062900            WKS-TOKEN(WKS-J)  DELIMITED BY SPACE
063000            INTO WKS-DE-CIUDAD.
063100 988-AGREGA-TOKEN-CIUDAD-E. EXIT.
063200
063300******************************************************************
063400* Regla 5: la linea de pais es la de indice (3 + offset) desde   *
063500* la primera linea compactada (offset = lineas complementarias  *
063600* detectadas en la regla 4). Si no existe o viene en blanco, se  *
063700* usa "CH" por omision.                                         *
063800******************************************************************
063900 350-DETECTA-PAIS SECTION.
064000     MOVE "CH" TO WKS-DE-PAIS
064100     COMPUTE WKS-IDX-PAIS = 4 + WKS-OFFSET-COMPL
064200     IF WKS-IDX-PAIS NOT GREATER WKS-TOTAL-LINEAS-COMP
064300        MOVE WKS-LINEA-COMP(WKS-IDX-PAIS) TO WKS-RECORTA-ENTRADA
064400        PERFORM 950-RECORTA-LINEA THRU 950-RECORTA-LINEA-E
064500        IF WKS-RECORTA-LONG GREATER ZERO
064600           MOVE WKS-RECORTA-SALIDA(1:2) TO WKS-DE-PAIS
064700        END-IF
064800     END-IF.
064900 350-DETECTA-PAIS-E. EXIT.
065000
065100******************************************************************
065200* Regla 6: normaliza campos de texto (NOMBRE = APELLIDO +       *
065300* NOMBRE-PILA, ciudad y pais quedan siempre con valor).          *
065400******************************************************************
065500 360-NORMALIZA-CAMPOS SECTION.
065600     MOVE SPACES TO WKS-DE-NOMBRE-COMPLETO
065700     IF WKS-DE-APELLIDO NOT = SPACES OR
065800        WKS-DE-NOMBRE-PILA NOT = SPACES
065900        MOVE WKS-DE-APELLIDO TO WKS-DE-NOMBRE-COMPLETO
066000        IF WKS-DE-NOMBRE-PILA NOT = SPACES
066100           STRING WKS-DE-NOMBRE-COMPLETO DELIMITED BY SPACE
066200                  ' '                    DELIMITED BY SIZE
066300                  WKS-DE-NOMBRE-PILA      DELIMITED BY SPACE
066400                  INTO WKS-DE-NOMBRE-COMPLETO
066500        END-IF
066600     END-IF.
066700 360-NORMALIZA-CAMPOS-E. EXIT.
066800
066900******************************************************************
067000* Regla 7 y 8: asigna la siguiente llave sustituta (esta        *
067100* corrida inicia el archivo DIRSAL vacio, por lo que la llave   *
067200* anterior mas alta es siempre cero) y graba un registro de     *
067300* DIRSAL con la direccion estructurada.                          *
067400******************************************************************
067500 500-GRABA-DIRECCION SECTION.
067600     ADD 1 TO WKS-PROX-LLAVE
067700     INITIALIZE REG-DIRSAL-SALIDA
067800
067900     MOVE WKS-PROX-LLAVE            TO DSAL-ID-FPR-PAYREL
068000     MOVE 'FCF'                     TO DSAL-FPR-PAYEMENT-DOMAIN
068100     MOVE WKS-DE-NOMBRE-COMPLETO     TO DSAL-FPR-ACCOUNT-OWNER-NAME
068200     MOVE WKS-DE-COMPL-1             TO DSAL-FPR-ACCOUNT-OWNER-ADDR-LN1
068300     MOVE WKS-DE-COMPL-2             TO DSAL-FPR-ACCOUNT-OWNER-ADDR-LN2
068400
068500     IF WKS-DE-CASILLA NOT = SPACES
068600        MOVE WKS-DE-CASILLA          TO DSAL-FPR-STREET
068700     ELSE
068800        MOVE WKS-DE-CALLE            TO DSAL-FPR-STREET
068900     END-IF
069000
069100     MOVE WKS-DE-NUMERO-CASA         TO DSAL-FPR-BUILDING-NUMBER
069200     MOVE WKS-DE-CODIGO-POSTAL       TO DSAL-FPR-POST-CODE
069300     MOVE WKS-DE-CIUDAD              TO DSAL-FPR-TOWN-NAME
069400     MOVE WKS-DE-PAIS               TO DSAL-FPR-ACCOUNT-OWNER-ADDR-CTRY
069500     MOVE 'TRAN_CH'                  TO DSAL-FPR-ACCOUNT-TYPE
069600     MOVE 'CH00'                     TO DSAL-FPR-ACCOUNT-NO
069700     MOVE 'CHF'                      TO DSAL-FPR-CURRENCY
069800     MOVE 0                          TO DSAL-FPR-PAYMENT-POOL
069900     MOVE WKS-FECHA-AAAAMMDD         TO DSAL-FPR-VALIDITY-START
070000     MOVE 'ACTIVE'                   TO DSAL-FPR-STATE
070100     MOVE 'OTH'                      TO DSAL-FPR-SOURCE
070200     MOVE 1                          TO DSAL-FPR-VALID
070300     MOVE 'FORMAT'                   TO DSAL-FPR-USR-LOG-I
070400                                         DSAL-FPR-USR-LOG-U
070500     MOVE WKS-FECHA-AAAAMMDD         TO DSAL-FPR-DTE-LOG-I
070600                                         DSAL-FPR-DTE-LOG-U
070700     MOVE DIRENT-ID                  TO DSAL-OLD-TBL-ID
070800     MOVE 0                          TO DSAL-RIP-PERSON-ID
070900                                         DSAL-RIP-PERSON-BPC-ID
071000
071100     WRITE REG-DIRSAL-SALIDA
071200     IF FS-DIRSAL = 0
071300        ADD 1 TO WKS-ESCRITOS-DIRSAL
071400     ELSE
071500        MOVE "NO SE PUDO GRABAR DIRSAL PARA DIRENT-ID : "
071600          TO WKS-MENSAJE-GRABACION
071700        DISPLAY WKS-MENSAJE-GRABACION DIRENT-ID
071800        DISPLAY "FILE STATUS DIRSAL : " FS-DIRSAL
071900        ADD 1 TO WKS-ERRORES-GRABACION
072000     END-IF.
072100 500-GRABA-DIRECCION-E. EXIT.
072200
072300******************************************************************
072400* Liga: escribe en DIRLIGA la llave recien asignada junto al     *
072500* identificador del registro fuente, para que el area de origen  *
072600* pueda marcar ese registro como ya formateado.                  *
072700******************************************************************
072800 600-ACTUALIZA-LIGA SECTION.
072900     INITIALIZE REG-DIRLIGA-SALIDA
073000     MOVE DIRENT-ID      TO DLIG-ID
073100     MOVE WKS-PROX-LLAVE TO DLIG-PAY-ADDR-ID
073200
073300     WRITE REG-DIRLIGA-SALIDA
073400     IF FS-DIRLIGA = 0
073500        ADD 1 TO WKS-ESCRITOS-DIRLIGA
073600     ELSE
073700        DISPLAY "NO SE PUDO GRABAR DIRLIGA PARA DIRENT-ID : "
073800                DIRENT-ID
073900        DISPLAY "FILE STATUS DIRLIGA : " FS-DIRLIGA
074000        ADD 1 TO WKS-ERRORES-GRABACION
074100     END-IF.
074200 600-ACTUALIZA-LIGA-E. EXIT.
074300
074400******************************************************************
074500* Estadisticas de cierre del proceso.                            *
074600******************************************************************
074700 800-ESTADISTICAS SECTION.
074800     DISPLAY "**********************************************"
074900     DISPLAY "*          E S T A D I S T I C A S            *"
075000     DISPLAY "**********************************************"
075100     DISPLAY "REGISTROS LEIDOS DE DIRENT        : "
075200             WKS-LEIDOS-ENTRADA
075300     DISPLAY "REGISTROS GRABADOS EN DIRSAL       : "
075400             WKS-ESCRITOS-DIRSAL
075500     DISPLAY "LIGAS GRABADAS EN DIRLIGA          : "
075600             WKS-ESCRITOS-DIRLIGA
075700     DISPLAY "DIRECCIONES CON CASILLA POSTAL     : "
075800             WKS-CASILLAS-DETECTADAS
075900     DISPLAY "DIRECCIONES CON CALLE Y NUMERO     : "
076000             WKS-CALLES-DETECTADAS
076100     DISPLAY "ERRORES AL GRABAR                  : "
076200             WKS-ERRORES-GRABACION
076300     DISPLAY "**********************************************".
076400 800-ESTADISTICAS-E. EXIT.
076500
076600******************************************************************
076700* Cierre de archivos.                                            *
076800******************************************************************
076900 900-CIERRA-ARCHIVOS SECTION.
077000     CLOSE DIRENT
077100     CLOSE DIRSAL
077200     CLOSE DIRLIGA.
077300 900-CIERRA-ARCHIVOS-E. EXIT.
077400
077500******************************************************************
077600* Utilitario generico de recorte (TRIM) de espacios a izquierda  *
077700* y derecha. Entra WKS-RECORTA-ENTRADA, sale WKS-RECORTA-SALIDA  *
077800* justificada a la izquierda y WKS-RECORTA-LONG con su longitud. *
077900******************************************************************
078000 950-RECORTA-LINEA SECTION.
078100     MOVE SPACES TO WKS-RECORTA-SALIDA
078200     MOVE ZEROS  TO WKS-RECORTA-INI WKS-RECORTA-FIN
078300                    WKS-RECORTA-LONG
078400
078500     PERFORM 999-NADA THRU 999-NADA-E
078600         VARYING WKS-RECORTA-INI FROM 1 BY 1
078700             UNTIL WKS-RECORTA-INI GREATER 200
078800                OR WKS-RECORTA-CHAR(WKS-RECORTA-INI) NOT = SPACE
078900
079000     IF WKS-RECORTA-INI NOT GREATER 200
079100        PERFORM 999-NADA THRU 999-NADA-E
079200            VARYING WKS-RECORTA-FIN FROM 200 BY -1
079300                UNTIL WKS-RECORTA-FIN LESS 1
079400                   OR WKS-RECORTA-CHAR(WKS-RECORTA-FIN) NOT = SPACE
079500        COMPUTE WKS-RECORTA-LONG =
079600                WKS-RECORTA-FIN - WKS-RECORTA-INI + 1
079700        MOVE WKS-RECORTA-ENTRADA(WKS-RECORTA-INI:WKS-RECORTA-LONG)
079800          TO WKS-RECORTA-SALIDA
079900     END-IF.
080000 950-RECORTA-LINEA-E. EXIT.
080100
080200******************************************************************
080300* Utilitario generico de particion en tokens separados por uno  *
080400* o mas espacios. Entra WKS-TOKEN-LINEA, salen WKS-TOKEN(1:8) y  *
080500* WKS-TOK-N con la cantidad de tokens encontrados.                *
080600******************************************************************
080700 960-PARTE-TOKENS SECTION.
080800     MOVE SPACES TO WKS-TABLA-TOKENS
080900     MOVE ZEROS  TO WKS-TOK-N
081000     UNSTRING WKS-TOKEN-LINEA DELIMITED BY ALL SPACE
081100         INTO WKS-TOKEN(1) WKS-TOKEN(2) WKS-TOKEN(3) WKS-TOKEN(4)
081200              WKS-TOKEN(5) WKS-TOKEN(6) WKS-TOKEN(7) WKS-TOKEN(8)
081300         TALLYING IN WKS-TOK-N
081400     END-UNSTRING.
081500 960-PARTE-TOKENS-E. EXIT.
081600
081700******************************************************************
081800* Compara WKS-TOKEN-LINEA (ya en mayusculas) contra la tabla de  *
081900* titulos reconocidos. Enciende TITULO-YA-ENCONTRADO si hay      *
082000* coincidencia exacta de linea completa.                         *
082100******************************************************************
082200 970-ES-TITULO SECTION.
082300     MOVE ZEROS TO WKS-TITULO-ENCONTRADO
082400     INSPECT WKS-TOKEN-LINEA
082500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
082600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
082700     PERFORM 971-COMPARA-TITULO THRU 971-COMPARA-TITULO-E
082800         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 8.
082900 970-ES-TITULO-E. EXIT.
083000
083100 971-COMPARA-TITULO SECTION.
083200     IF WKS-TOKEN-LINEA(1:10) = WKS-TITULO-TAB(WKS-J)
083300        SET TITULO-YA-ENCONTRADO TO TRUE
083400     END-IF.
083500 971-COMPARA-TITULO-E. EXIT.
083600
083700******************************************************************
083800* Regla 4b (gramatica de numero de casa): 1 a 4 digitos sin cero *
083900* inicial, sufijo opcional BIS/TER/QUATER/QUINQUIES o una sola   *
084000* letra, y unidad opcional "/" mas 1 a 4 digitos sin cero        *
084100* inicial. Enciende WKS-LINEA-CLASIFICADA cuando el candidato    *
084200* cumple la gramatica completa sin sobrantes.                    *
084300******************************************************************
084400 980-EVALUA-NUMERO-CASA SECTION.
084500     MOVE ZEROS TO WKS-LINEA-CLASIFICADA WKS-I WKS-J WKS-SUF-LON
084600     IF WKS-CASA-CHAR(1) = '0' OR WKS-CASA-CHAR(1) = SPACE
084700        GO TO 980-EVALUA-NUMERO-CASA-E
084800     END-IF
084900*    CUENTA DIGITOS INICIALES (1 A 4)
085000     PERFORM 999-NADA THRU 999-NADA-E
085100         VARYING WKS-I FROM 1 BY 1
085200             UNTIL WKS-I > 4 OR WKS-CASA-CHAR(WKS-I) NOT NUMERIC.
085300 980-SIGUE-SUFIJO.
085400     IF WKS-I = 1
085500        GO TO 980-EVALUA-NUMERO-CASA-E
085600     END-IF
085700*    SIN MAS CARACTERES: SOLO DIGITOS, CALIFICA
085800     IF WKS-CASA-CHAR(WKS-I) = SPACE
085900        MOVE 1 TO WKS-LINEA-CLASIFICADA
086000        GO TO 980-EVALUA-NUMERO-CASA-E
086100     END-IF
086200*    SUFIJO DE PALABRA (BIS/TER/QUATER/QUINQUIES)
086300     PERFORM 989-COMPARA-SUFIJO THRU 989-COMPARA-SUFIJO-E
086400         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 4
086500     IF WKS-SUF-LON GREATER ZERO
086600        ADD WKS-SUF-LON TO WKS-I
086700        GO TO 980-REVISA-UNIDAD
086800     END-IF
086900*    SUFIJO DE UNA SOLA LETRA
087000     IF WKS-CASA-CHAR(WKS-I) ALPHABETIC
087100        ADD 1 TO WKS-I
087200        GO TO 980-REVISA-UNIDAD
087300     END-IF
087400     GO TO 980-UNIDAD-SIN-SUFIJO.
087500 980-REVISA-UNIDAD.
087600*    EL SUFIJO (DE PALABRA O DE UNA LETRA) CALIFICA POR SI SOLO;
087700*    SI LO SIGUE UNA UNIDAD "/N" ESTA TAMBIEN DEBE CUMPLIR SU
087800*    PROPIA GRAMATICA PARA QUE EL CANDIDATO CALIFIQUE.
087900     IF WKS-CASA-CHAR(WKS-I) = SPACE
088000        MOVE 1 TO WKS-LINEA-CLASIFICADA
088100     END-IF
088200     IF WKS-CASA-CHAR(WKS-I) = '/'
088300        PERFORM 981-EVALUA-UNIDAD THRU 981-EVALUA-UNIDAD-E
088400     END-IF
088500     GO TO 980-EVALUA-NUMERO-CASA-E.
088600 980-UNIDAD-SIN-SUFIJO.
088700*    UNIDAD "/N" (1 A 4 DIGITOS SIN CERO INICIAL), SIN SUFIJO
088800     IF WKS-CASA-CHAR(WKS-I) = '/'
088900        PERFORM 981-EVALUA-UNIDAD THRU 981-EVALUA-UNIDAD-E
089000     END-IF.
089100 980-EVALUA-NUMERO-CASA-E. EXIT.
089200
089300 989-COMPARA-SUFIJO SECTION.
089400     IF WKS-SUF-LON = ZERO
089500        AND WKS-I + WKS-SUFIJO-LON-TAB(WKS-J) - 1 NOT GREATER 11
089600        AND WKS-CANDIDATO-CASA(WKS-I: WKS-SUFIJO-LON-TAB(WKS-J))
089700           = WKS-SUFIJO-TAB(WKS-J)(1: WKS-SUFIJO-LON-TAB(WKS-J))
089800        MOVE WKS-SUFIJO-LON-TAB(WKS-J) TO WKS-SUF-LON
089900     END-IF.
090000 989-COMPARA-SUFIJO-E. EXIT.
090100
090200 981-EVALUA-UNIDAD SECTION.
090300     ADD 1 TO WKS-I
090400     IF WKS-CASA-CHAR(WKS-I) = '0' OR WKS-CASA-CHAR(WKS-I) = SPACE
090500        GO TO 981-EVALUA-UNIDAD-E
090600     END-IF
090700     PERFORM 999-NADA THRU 999-NADA-E
090800         VARYING WKS-I FROM WKS-I BY 1
090900             UNTIL WKS-I > 11 OR WKS-CASA-CHAR(WKS-I) NOT NUMERIC
091000     IF WKS-CASA-CHAR(WKS-I) = SPACE
091100        MOVE 1 TO WKS-LINEA-CLASIFICADA
091200     END-IF.
091300 981-EVALUA-UNIDAD-E. EXIT.
091400
091500******************************************************************
091600* Regla 4c (gramatica de codigo postal): cuatro digitos, con     *
091700* sufijo opcional de dos digitos. El sufijo puede venir pegado   *
091800* (seis digitos corridos) o separado del codigo por un guion o   *
091900* un espacio. WKS-DE-COD-POSTAL-SUF-OK = 1 indica que la linea   *
092000* califica para la regla de ciudad (344); 0 indica que no.       *
092100******************************************************************
092200 990-EVALUA-NUMERO-CASILLA SECTION.
092300     MOVE ZEROS TO WKS-DE-COD-POSTAL-SUF-OK
092400     IF WKS-POSTAL-CHAR(1) NOT NUMERIC OR
092500        WKS-POSTAL-CHAR(2) NOT NUMERIC OR
092600        WKS-POSTAL-CHAR(3) NOT NUMERIC OR
092700        WKS-POSTAL-CHAR(4) NOT NUMERIC
092800        GO TO 990-EVALUA-NUMERO-CASILLA-E
092900     END-IF
093000
093100     IF WKS-POSTAL-CHAR(5) = SPACE
093200*       CUATRO DIGITOS, SIN SUFIJO
093300        MOVE WKS-CANDIDATO-POSTAL(1:4) TO WKS-DE-CODIGO-POSTAL
093400        MOVE ZEROS                    TO WKS-DE-COD-POSTAL-SUF
093500        MOVE 1                        TO WKS-DE-COD-POSTAL-SUF-OK
093600     ELSE
093700        IF (WKS-POSTAL-CHAR(5) = '-' OR WKS-POSTAL-CHAR(5) = SPACE)
093800            AND WKS-POSTAL-CHAR(6) NUMERIC
093900            AND WKS-POSTAL-CHAR(7) NUMERIC
094000            AND WKS-POSTAL-CHAR(8) = SPACE
094100*          CUATRO DIGITOS + GUION/ESPACIO + SUFIJO DE DOS DIGITOS
094200           MOVE WKS-CANDIDATO-POSTAL(1:4) TO WKS-DE-CODIGO-POSTAL
094300           MOVE WKS-CANDIDATO-POSTAL(6:2) TO WKS-DE-COD-POSTAL-SUF
094400           MOVE 1                         TO WKS-DE-COD-POSTAL-SUF-OK
094500        ELSE
094600           IF WKS-POSTAL-CHAR(5) NUMERIC AND WKS-POSTAL-CHAR(6) NUMERIC
094700               AND WKS-POSTAL-CHAR(7) = SPACE
094800*             SEIS DIGITOS CORRIDOS, SIN SEPARADOR
094900              MOVE WKS-CANDIDATO-POSTAL(1:4) TO WKS-DE-CODIGO-POSTAL
095000              MOVE WKS-CANDIDATO-POSTAL(5:2) TO WKS-DE-COD-POSTAL-SUF
095100              MOVE 1                         TO WKS-DE-COD-POSTAL-SUF-OK
095200           END-IF
095300        END-IF
095400     END-IF.
095500 990-EVALUA-NUMERO-CASILLA-E. EXIT.
095600
095700******************************************************************
095800* Regla 4a (gramatica de numero de casilla): 1 a 4 digitos y      *
095900* nada mas (sin sufijo de codigo postal). Enciende                *
096000* WKS-LINEA-CLASIFICADA cuando el candidato cumple la gramatica.  *
096100******************************************************************
096200 992-EVALUA-NUMERO-CASILLA-CP SECTION.
096300     MOVE ZEROS TO WKS-LINEA-CLASIFICADA WKS-I
096400     PERFORM 999-NADA THRU 999-NADA-E
096500         VARYING WKS-I FROM 1 BY 1
096600             UNTIL WKS-I > 4 OR WKS-POSTAL-CHAR(WKS-I) NOT NUMERIC
096700     IF WKS-I NOT = 1 AND WKS-POSTAL-CHAR(WKS-I) = SPACE
096800        MOVE 1 TO WKS-LINEA-CLASIFICADA
096900     END-IF.
097000 992-EVALUA-NUMERO-CASILLA-CP-E. EXIT.
097100
097200 999-NADA SECTION.
097300     CONTINUE.
097400 999-NADA-E. EXIT.
