000100******************************************************************
000200*    DIRSAL01  -  LAYOUT DE SALIDA  DIRECCION ESTRUCTURADA       *
000300*    UN REGISTRO POR DIRECCION FORMATEADA, CON LA MISMA FORMA    *
000400*    DE FILA QUE ESPERA LA TABLA MAESTRA DE DIRECCIONES.         *
000500*    LOS CAMPOS MARCADOS "SIEMPRE NULO" NO RECIBEN VALOR EN ESTE *
000600*    PROCESO; SE DEJAN RESERVADOS EN BLANCO/CERO PARA CONSERVAR  *
000700*    LA POSICION DE COLUMNA DE LA TABLA MAESTRA.                 *
000800******************************************************************
000900 01  REG-DIRSAL-SALIDA.
001000     02  DSAL-ID-FPR-PAYREL              PIC 9(18).
001100     02  DSAL-FPR-PAYEMENT-DOMAIN         PIC X(03).
001200     02  DSAL-FPR-ACCOUNT-OWNER-NAME      PIC X(128).
001300     02  DSAL-FPR-ACCOUNT-OWNER-ADDR-LN1  PIC X(200).
001400     02  DSAL-FPR-ACCOUNT-OWNER-ADDR-LN2  PIC X(200).
001500     02  DSAL-FPR-STREET                  PIC X(200).
001600     02  DSAL-FPR-BUILDING-NUMBER         PIC X(11).
001700     02  DSAL-FPR-POST-CODE               PIC 9(04).
001800     02  DSAL-FPR-TOWN-NAME               PIC X(64).
001900     02  DSAL-FPR-ACCOUNT-OWNER-ADDR-CTRY PIC X(02).
002000     02  DSAL-FPR-ACCOUNT-TYPE            PIC X(07).
002100     02  DSAL-FPR-ACCOUNT-NO              PIC X(04).
002200     02  DSAL-FPR-CURRENCY                PIC X(03).
002300     02  DSAL-FPR-PAYMENT-POOL            PIC 9(01).
002400     02  DSAL-FPR-ACCOUNT-NO-REF          PIC X(18).
002500*                                         SIEMPRE NULO
002600     02  DSAL-FPR-VALIDITY-START          PIC 9(08).
002700     02  DSAL-FPR-VALIDITY-END            PIC 9(08).
002800*                                         SIEMPRE NULO (CERO)
002900     02  DSAL-FPR-STATE                   PIC X(06).
003000     02  DSAL-FPR-SOURCE                  PIC X(03).
003100     02  DSAL-FPR-VALID                   PIC 9(01).
003200     02  DSAL-FPR-USR-LOG-I               PIC X(06).
003300     02  DSAL-FPR-DTE-LOG-I               PIC 9(08).
003400     02  DSAL-FPR-USR-LOG-U               PIC X(06).
003500     02  DSAL-FPR-DTE-LOG-U               PIC 9(08).
003600     02  DSAL-OLD-TBL-ID                  PIC X(32).
003700     02  DSAL-OLD-ID-ADRESSE              PIC X(18).
003800*                                         SIEMPRE NULO
003900     02  DSAL-RIP-PERSON-ID               PIC 9(01).
004000     02  DSAL-RIP-PERSON-BPC-ID           PIC 9(01).
004100     02  DSAL-PAC-PAYEMENT-ADRESS-ID      PIC X(18).
004200*                                         SIEMPRE NULO
004300     02  DSAL-PAC-VERSION-ADR             PIC X(04).
004400*                                         SIEMPRE NULO
004500     02  FILLER                           PIC X(30).
