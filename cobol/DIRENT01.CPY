000100******************************************************************
000200*    DIRENT01  -  LAYOUT DE ENTRADA  DIRECCIONES SIN ESTRUCTURA  *
000300*    CADA REGISTRO TRAE UN IDENTIFICADOR Y HASTA SEIS LINEAS DE  *
000400*    TEXTO LIBRE, TAL Y COMO EL CLIENTE LAS ESCRIBIO EN LA       *
000500*    SOLICITUD. SI HAY MENOS DE SEIS LINEAS, LAS RESTANTES       *
000600*    VIENEN EN BLANCO.                                          *
000700******************************************************************
000800 01  REG-DIRENT-ENTRADA.
000900     88  FIN-DIRENT                    VALUE HIGH-VALUES.
001000     02  DIRENT-ID                      PIC X(32).
001100     02  DIRENT-LINEA-1                 PIC X(200).
001200     02  DIRENT-LINEA-2                 PIC X(200).
001300     02  DIRENT-LINEA-3                 PIC X(200).
001400     02  DIRENT-LINEA-4                 PIC X(200).
001500     02  DIRENT-LINEA-5                 PIC X(200).
001600     02  DIRENT-LINEA-6                 PIC X(200).
001700     02  FILLER                         PIC X(18).
